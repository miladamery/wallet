000100* TFSWRPT.CPYBK
000200* I-O FORMAT: WALLET-REPORT-FILE OUTPUT RECORD - CARRIES
000300* EITHER A PER-TRANSACTION DETAIL LINE OR THE END-OF-FILE
000400* TOTALS TRAILER, DISTINGUISHED BY TFSWRPT-REC-TYPE.
000500*--------------------------------------------------------*
000600* HISTORY OF MODIFICATION:
000700*--------------------------------------------------------*
000800* WENG01 11/09/1991 TYK - WALLET/DEBT SUPERVISOR PHASE 1
000900*                       - INITIAL VERSION
001000*--------------------------------------------------------*
001100* WENG05 20/11/1995 TYK - ADDED THE REC-TYPE BYTE AND THE
001200*                         TRAILER REDEFINES SO THE CONTROL
001300*                         TOTALS CAN RIDE THE SAME FILE AS
001400*                         THE DETAIL LINES INSTEAD OF A
001500*                         SEPARATE SUMMARY FILE
001600*--------------------------------------------------------*
001700* WENG07 06/02/1999 DLIM - Y2K REVIEW - NO DATE FIELDS ON
001800*                         THIS RECORD, NO CHANGES REQUIRED
001900*--------------------------------------------------------*
002000    05 TFSWRPT-RECORD          PIC X(070).
002100*
002200* I-O FORMAT: TFSWRPTR  FROM FILE WALLET-REPORT-FILE
002300*
002400    05 TFSWRPTR REDEFINES TFSWRPT-RECORD.
002500       06 TFSWRPT-REC-TYPE     PIC X(01).
002600           88 TFSWRPT-IS-DETAIL       VALUE "D".
002700           88 TFSWRPT-IS-TRAILER      VALUE "T".
002800*
002900* DETAIL LINE - ONE PER INPUT TRANSACTION
003000*
003100    05 TFSWRPT-DETAIL REDEFINES TFSWRPT-RECORD.
003200       06 FILLER               PIC X(01).
003300       06 RPT-TXN-ID           PIC 9(09).
003400*                              ECHO OF TFSWTXN-ID
003500       06 RPT-OP               PIC X(07).
003600*                              ECHO OF TFSWTXN-OP
003700       06 RPT-DELAY            PIC X(01).
003800*                              ECHO OF TFSWTXN-DELAY
003900       06 RPT-AMOUNT           PIC S9(15) COMP-3.
004000*                              ECHO OF TFSWTXN-AMOUNT
004100       06 RPT-STATUS           PIC X(04).
004200*                              "OK  " OR "FAIL"
004300       06 RPT-BUYING-POWER-0   PIC S9(15) COMP-3.
004400       06 RPT-BUYING-POWER-1   PIC S9(15) COMP-3.
004500       06 RPT-BUYING-POWER-2   PIC S9(15) COMP-3.
004600       06 RPT-BUYING-POWER-3   PIC S9(15) COMP-3.
004700*                              BUCKET BUYING POWER AFTER THE
004800*                              TRANSACTION (BEFORE, IF FAIL)
004900       06 FILLER               PIC X(08).
005000*
005100* END-OF-FILE TOTALS TRAILER - ONE PER RUN, LAST RECORD ON
005200* WALLET-REPORT-FILE
005300*
005400    05 TFSWRPT-TRAILER REDEFINES TFSWRPT-RECORD.
005500       06 FILLER               PIC X(01).
005600       06 RPT-TOTAL-READ       PIC 9(09).
005700*                              COUNT OF TRANSACTIONS READ
005800       06 RPT-TOTAL-OK         PIC 9(09).
005900*                              COUNT OF TRANSACTIONS OK
006000       06 RPT-TOTAL-FAIL       PIC 9(09).
006100*                              COUNT OF TRANSACTIONS FAIL
006200       06 RPT-FINAL-BP-0       PIC S9(15) COMP-3.
006300       06 RPT-FINAL-BP-1       PIC S9(15) COMP-3.
006400       06 RPT-FINAL-BP-2       PIC S9(15) COMP-3.
006500       06 RPT-FINAL-BP-3       PIC S9(15) COMP-3.
006600*                              FINAL BUCKET BUYING POWER
006700       06 FILLER               PIC X(10).

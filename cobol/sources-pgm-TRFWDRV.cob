000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID. TRFWDRV.
000400 AUTHOR. TYK.
000500 INSTALLATION. REM SYSTEMS.
000600 DATE-WRITTEN. 11/09/1991.
000700 DATE-COMPILED.
000800 SECURITY. UNCLASSIFIED.
000900*DESCRIPTION : WALLET/DEBT SUPERVISOR - BATCH DRIVER.
001000*             READS THE WALLET-TXN-FILE SEQUENTIALLY, CALLS
001100*             TRFWENG ONCE PER TRANSACTION TO APPLY THE
001200*             OPERATION AGAINST THE IN-MEMORY SETTLEMENT
001300*             BUCKETS, AND WRITES ONE DETAIL LINE PER
001400*             TRANSACTION PLUS AN END-OF-FILE TOTALS
001500*             TRAILER TO WALLET-RPT-FILE.
001600*______________________________________________________________________
001700* HISTORY OF MODIFICATION:
001800*======================================================================
001900* WENG01  11/09/1991 TYK     - WALLET/DEBT SUPERVISOR PHASE 1
002000*                            - INITIAL VERSION - REPLACES THE OLD
002100*                              ONE-OFF TFSSTPL RECONCILE JOB WITH
002200*                              A SINGLE WALLET-TXN-FILE DRIVEN RUN
002300*----------------------------------------------------------------------*
002400* WENG02  02/12/1991 TYK     - REQ 1107 - CHARGE OPCODE ADDED AHEAD
002500*                              OF DEPOSIT/BLOCK/SPEND/UNBLOCK SO THE
002600*                              OVERNIGHT FUNDING FEED COULD POST
002700*                              DIRECTLY TO T+0
002800*----------------------------------------------------------------------*
002900* WENG03  14/03/1993 TYK     - REQ 1344 - WITHDRAW OPCODE RECOGNISED
003000*                              AS A VALID NO-OP PENDING THE EXTERNAL
003100*                              SETTLEMENT FEED (PHASE 2)
003200*----------------------------------------------------------------------*
003300* WENG04  02/05/1994 TYK     - REQ 1502 - TOTALS TRAILER ADDED TO
003400*                              WALLET-RPT-FILE SO OPERATIONS NO
003500*                              LONGER HAD TO RE-COUNT THE REPORT
003600*----------------------------------------------------------------------*
003700* WENG05  20/11/1995 TYK     - REQ 1618 - REC-TYPE BYTE ADDED TO
003800*                              TFSWRPT SO DETAIL AND TRAILER SHARE
003900*                              ONE OUTPUT FILE
004000*----------------------------------------------------------------------*
004100* WENG06  09/09/1997 TMPTY1  - PROD INCIDENT 97-241 - LAST-BP FIELDS
004200*                              WERE NOT BEING CARRIED FORWARD ON A
004300*                              FAILED TRANSACTION, TRAILER SHOWED
004400*                              ZERO BUYING POWER AFTER A FAIL-ONLY
004500*                              RUN. FIXED IN C100-WRITE-DETAIL-ROUTINE
004600*----------------------------------------------------------------------*
004700* WENG07  06/02/1999 DLIM    - Y2K REVIEW - WK-C-RUN-DATE IS A 6-BYTE
004800*                              YYMMDD ACCEPT FROM DATE, CENTURY IS
004900*                              NOT STORED. FIELD IS USED FOR TRACE
005000*                              DISPLAY ONLY, NOT FOR ANY COMPARISON
005100*                              OR ARITHMETIC - NO CODE CHANGE REQUIRED
005200*----------------------------------------------------------------------*
005300* WENG09  17/06/2003 TMPARV  - REQ 2201 - SEPARATE FILE STATUS FIELD
005400*                              ADDED FOR WALLET-RPT-FILE SO AN OUTPUT
005500*                              OPEN FAILURE NO LONGER OVERLAID THE
005600*                              INPUT FILE'S STATUS CODE
005650*----------------------------------------------------------------------*
005670* WENG10  11/02/2005 TMPARV  - PROD INCIDENT 05-033 - A NEGATIVE
005680*                              TFSWTXN-AMOUNT FROM A CORRUPTED FEED
005690*                              WAS PASSED STRAIGHT TO TRFWENG AND
005691*                              THREW THE BUCKET BALANCES OUT. DRIVER
005692*                              NOW REJECTS A NEGATIVE AMOUNT BEFORE
005693*                              THE CALL - SEE C000-PROCESS-TXN-ROUTINE
005700*======================================================================
005800
005900 ENVIRONMENT DIVISION.
006000*********************
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER. IBM-AS400.
006300 OBJECT-COMPUTER. IBM-AS400.
006400 SPECIAL-NAMES. C01 IS TOP-OF-FORM
006500         UPSI-0 IS UPSI-SWITCH-0
006600         ON STATUS IS U0-ON
006700         OFF STATUS IS U0-OFF
006800         UPSI-1 IS UPSI-SWITCH-1
006900         ON STATUS IS U0-ON
007000         OFF STATUS IS U0-OFF
007100         UPSI-2 IS UPSI-SWITCH-2
007200         ON STATUS IS U0-ON
007300         OFF STATUS IS U0-OFF
007400         UPSI-3 IS UPSI-SWITCH-3
007500         ON STATUS IS U0-ON
007600         OFF STATUS IS U0-OFF.
007700
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000 SELECT WALLET-TXN-FILE ASSIGN TO DATABASE-WALLET-TXN-FILE
008100         ORGANIZATION IS LINE SEQUENTIAL
008200 FILE STATUS IS WK-C-FILE-STATUS.
008300
008400 SELECT WALLET-RPT-FILE ASSIGN TO DATABASE-WALLET-RPT-FILE
008500         ORGANIZATION IS LINE SEQUENTIAL
008600 FILE STATUS IS WK-C-RPT-FILE-STATUS.
008700
008800 DATA DIVISION.
008900 FILE SECTION.
009000***************
009100 FD WALLET-TXN-FILE
009200 LABEL RECORDS ARE OMITTED
009300 DATA RECORD IS WK-C-TFSWTXN.
009400 01 WK-C-TFSWTXN.
009500         COPY TFSWTXN.
009600
009700 FD WALLET-RPT-FILE
009800 LABEL RECORDS ARE OMITTED
009900 DATA RECORD IS WK-C-TFSWRPT.
010000 01 WK-C-TFSWRPT.
010100         COPY TFSWRPT.
010200
010300 WORKING-STORAGE SECTION.
010400***********************
010410*-------------------------------------------------------------------------*
010420*  STANDALONE SWITCHES - NOT PART OF ANY GROUP, AS THESE ARE TESTED/SET   *
010430*  FROM NEARLY EVERY PARAGRAPH IN THE DRIVER                             *
010440*-------------------------------------------------------------------------*
010450 77  FIRST-TIME                 PIC X(01) VALUE "Y".
010455*                               "Y" UNTIL THE FIRST READ OF
010456*                               WALLET-TXN-FILE HAS BEEN DONE
010460 77  WS-EOF-SW                  PIC X(01) VALUE "N".
010465     88  WS-EOF-YES                       VALUE "Y".
010466     88  WS-EOF-NO                        VALUE "N".
010470*                               SET BY Y900 WHEN THE AT END
010471*                               CONDITION FIRES ON THE READ
010480*-------------------------------------------------------------------------*
010490 01  WK-C-COMMON.
010600         COPY ASCMWS.
010700
010800 01  WK-C-RPT-FILE-STATUS       PIC X(02) VALUE "00".
010900     88  WK-C-RPT-SUCCESSFUL              VALUE "00".
011000
011100     COPY TFSWLNK.
011200
011300 01  WK-C-CONTROL-TOTALS.
011400     05  WS-TOTAL-READ          PIC S9(09) COMP VALUE ZERO.
011500     05  WS-TOTAL-OK            PIC S9(09) COMP VALUE ZERO.
011600     05  WS-TOTAL-FAIL          PIC S9(09) COMP VALUE ZERO.
011700     05  FILLER                 PIC X(04).
011800 01  WK-C-CONTROL-TOTALS-FLAT REDEFINES WK-C-CONTROL-TOTALS
011900                                PIC X(16).
012000*                              FLAT TRACE IMAGE OF THE RUN
012100*                              TOTALS, DISPLAYED AT Y900 ON
012200*                              AN ABEND SO OPERATIONS CAN SEE
012300*                              HOW FAR THE RUN GOT.
012400
012500 01  WK-C-LAST-BP.
012600     05  WS-LAST-BP-0           PIC S9(15) COMP-3 VALUE ZERO.
012700     05  WS-LAST-BP-1           PIC S9(15) COMP-3 VALUE ZERO.
012800     05  WS-LAST-BP-2           PIC S9(15) COMP-3 VALUE ZERO.
012900     05  WS-LAST-BP-3           PIC S9(15) COMP-3 VALUE ZERO.
013000     05  FILLER                 PIC X(04).
013100 01  WK-C-LAST-BP-FLAT REDEFINES WK-C-LAST-BP PIC X(36).
013200*                              FLAT TRACE IMAGE OF THE LAST
013300*                              BUYING POWER RETURNED BY
013400*                              TRFWENG, CARRIED FORWARD TO
013500*                              THE TRAILER AT END OF FILE.
013600
013700 01  WK-C-RUN-DATE.
013750     05  WK-C-RUN-DATE-YMD      PIC 9(06) VALUE ZERO.
013780     05  FILLER                 PIC X(01).
013900 01  WK-C-RUN-DATE-R REDEFINES WK-C-RUN-DATE.
014000     05  WK-C-RUN-YY            PIC 9(02).
014100     05  WK-C-RUN-MM            PIC 9(02).
014200     05  WK-C-RUN-DD            PIC 9(02).
014250     05  FILLER                 PIC X(01).
014300
014400 01  WK-C-SWITCHES.
014900     05  FILLER                 PIC X(08).
015000
015100 PROCEDURE DIVISION.
015200********************
015300 MAIN-MODULE.
015400     PERFORM A000-INITIALIZE-ROUTINE
015500         THRU A099-INITIALIZE-ROUTINE-EX.
015600     PERFORM B000-READ-TXN-ROUTINE
015700         THRU B099-READ-TXN-ROUTINE-EX.
015800     PERFORM C000-PROCESS-TXN-ROUTINE
015900         THRU C099-PROCESS-TXN-ROUTINE-EX
016000         UNTIL WS-EOF-YES.
016100     PERFORM D000-WRITE-TRAILER-ROUTINE
016200         THRU D099-WRITE-TRAILER-ROUTINE-EX.
016300     GO TO Z000-END-PROGRAM-ROUTINE.
016400
016500*-------------------------------------------------------------------------*
016600*  OPEN FILES, ZERO THE CONTROL TOTALS                                     *
016700*-------------------------------------------------------------------------*
016800 A000-INITIALIZE-ROUTINE.
016900     SET UPSI-SWITCH-2 TO OFF.
017000     ACCEPT WK-C-RUN-DATE-YMD FROM DATE.
017100     IF FIRST-TIME = "Y"
017200         OPEN INPUT WALLET-TXN-FILE
017300         IF NOT WK-C-SUCCESSFUL
017400 DISPLAY "TRFWDRV - OPEN FILE ERROR - WALLET-TXN-FILE"
017500 DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017600             GO TO Y900-ABNORMAL-TERMINATION
017700         END-IF
017800         OPEN OUTPUT WALLET-RPT-FILE
017900         IF NOT WK-C-RPT-SUCCESSFUL
018000 DISPLAY "TRFWDRV - OPEN FILE ERROR - WALLET-RPT-FILE"
018100 DISPLAY "FILE STATUS IS " WK-C-RPT-FILE-STATUS
018200             GO TO Y900-ABNORMAL-TERMINATION
018300         END-IF
018400         MOVE "N" TO FIRST-TIME
018500     END-IF.
018600     MOVE ZERO TO WS-TOTAL-READ WS-TOTAL-OK WS-TOTAL-FAIL.
018700     MOVE ZERO TO WS-LAST-BP-0 WS-LAST-BP-1
018800                  WS-LAST-BP-2 WS-LAST-BP-3.
018850     MOVE ZERO TO TFSWLNK-BP-0 TFSWLNK-BP-1
018860                  TFSWLNK-BP-2 TFSWLNK-BP-3.
018900 A099-INITIALIZE-ROUTINE-EX.
019000     EXIT.
019100
019200*-------------------------------------------------------------------------*
019300*  READ THE NEXT WALLET TRANSACTION, SET THE EOF SWITCH AT END             *
019400*-------------------------------------------------------------------------*
019500 B000-READ-TXN-ROUTINE.
019600     READ WALLET-TXN-FILE
019700         AT END
019800             MOVE "Y" TO WS-EOF-SW
019900         NOT AT END
020000             ADD 1 TO WS-TOTAL-READ
020100     END-READ.
020200 B099-READ-TXN-ROUTINE-EX.
020300     EXIT.
020400
020500*-------------------------------------------------------------------------*
020600*  DISPATCH THE TRANSACTION TO TRFWENG, WRITE THE DETAIL LINE,             *
020700*  THEN READ THE NEXT RECORD                                              *
020800*-------------------------------------------------------------------------*
020900 C000-PROCESS-TXN-ROUTINE.
020950     IF TFSWTXN-AMOUNT < ZERO
020960         MOVE "FAIL"         TO TFSWLNK-STATUS
020970     ELSE
021000         MOVE TFSWTXN-OP     TO TFSWLNK-OPCODE
021100         MOVE TFSWTXN-DELAY  TO TFSWLNK-DELAY
021200         MOVE TFSWTXN-AMOUNT TO TFSWLNK-AMOUNT
021300         CALL "TRFWENG" USING WK-C-TFSWLNK
021350     END-IF.
021400     PERFORM C100-WRITE-DETAIL-ROUTINE
021500         THRU C199-WRITE-DETAIL-ROUTINE-EX.
021600     PERFORM B000-READ-TXN-ROUTINE
021700         THRU B099-READ-TXN-ROUTINE-EX.
021800 C099-PROCESS-TXN-ROUTINE-EX.
021900     EXIT.
022000
022100*-------------------------------------------------------------------------*
022200*  WENG06 - MOVE THE RETURNED BUYING POWER FORWARD REGARDLESS OF           *
022300*  OK/FAIL SO THE TRAILER ALWAYS CARRIES THE LAST KNOWN STATE              *
022400*-------------------------------------------------------------------------*
022500 C100-WRITE-DETAIL-ROUTINE.
022600     MOVE SPACES             TO WK-C-TFSWRPT.
022700     MOVE "D"                TO TFSWRPT-REC-TYPE.
022800     MOVE TFSWTXN-ID         TO RPT-TXN-ID.
022900     MOVE TFSWTXN-OP         TO RPT-OP.
023000     MOVE TFSWTXN-DELAY      TO RPT-DELAY.
023100     MOVE TFSWTXN-AMOUNT     TO RPT-AMOUNT.
023200     MOVE TFSWLNK-STATUS     TO RPT-STATUS.
023300     MOVE TFSWLNK-BP-0       TO RPT-BUYING-POWER-0.
023400     MOVE TFSWLNK-BP-1       TO RPT-BUYING-POWER-1.
023500     MOVE TFSWLNK-BP-2       TO RPT-BUYING-POWER-2.
023600     MOVE TFSWLNK-BP-3       TO RPT-BUYING-POWER-3.
023700     WRITE WK-C-TFSWRPT.
023800     MOVE TFSWLNK-BP-0       TO WS-LAST-BP-0.
023900     MOVE TFSWLNK-BP-1       TO WS-LAST-BP-1.
024000     MOVE TFSWLNK-BP-2       TO WS-LAST-BP-2.
024100     MOVE TFSWLNK-BP-3       TO WS-LAST-BP-3.
024200     IF TFSWLNK-STATUS = "OK  "
024300         ADD 1 TO WS-TOTAL-OK
024400     ELSE
024500         ADD 1 TO WS-TOTAL-FAIL
024600     END-IF.
024700 C199-WRITE-DETAIL-ROUTINE-EX.
024800     EXIT.
024900
025000*-------------------------------------------------------------------------*
025100*  WENG04/WENG05 - END-OF-FILE TOTALS TRAILER                             *
025200*-------------------------------------------------------------------------*
025300 D000-WRITE-TRAILER-ROUTINE.
025400     MOVE SPACES             TO WK-C-TFSWRPT.
025500     MOVE "T"                TO TFSWRPT-REC-TYPE.
025600     MOVE WS-TOTAL-READ      TO RPT-TOTAL-READ.
025700     MOVE WS-TOTAL-OK        TO RPT-TOTAL-OK.
025800     MOVE WS-TOTAL-FAIL      TO RPT-TOTAL-FAIL.
025900     MOVE WS-LAST-BP-0       TO RPT-FINAL-BP-0.
026000     MOVE WS-LAST-BP-1       TO RPT-FINAL-BP-1.
026100     MOVE WS-LAST-BP-2       TO RPT-FINAL-BP-2.
026200     MOVE WS-LAST-BP-3       TO RPT-FINAL-BP-3.
026300     WRITE WK-C-TFSWRPT.
026400 D099-WRITE-TRAILER-ROUTINE-EX.
026500     EXIT.
026600
026700 Y900-ABNORMAL-TERMINATION.
026800     SET UPSI-SWITCH-2 TO ON.
026900     DISPLAY "TRFWDRV - ABNORMAL TERMINATION".
027000     DISPLAY "TOTALS AT ABEND " WK-C-CONTROL-TOTALS-FLAT.
027100     GO TO Z000-END-PROGRAM-ROUTINE.
027200
027300 Z000-END-PROGRAM-ROUTINE.
027400     CLOSE WALLET-TXN-FILE
027500           WALLET-RPT-FILE.
027600 Z999-END-PROGRAM-ROUTINE-EX.
027700     GOBACK.

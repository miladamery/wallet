000100**************************************************************
000200* ASCMWS.CPYBK
000300* COMMON WORK AREA - FILE STATUS / RETURN CODE SWITCHES
000400* COPIED INTO WK-C-COMMON BY EVERY TRF/TFS PROGRAM THAT
000500* OPENS A FILE, SO THE 88-LEVELS BELOW ARE THE ONE PLACE
000600* "SUCCESSFUL" / "EOF" / "NOT FOUND" ARE DEFINED SHOPWIDE.
000700**************************************************************
000800* HISTORY OF MODIFICATION:
000900*----------------------------------------------------------*
001000* MWEETL  14/08/1989 - INITIAL VERSION - CARVED OUT OF
001100*                      TRFVBAC SO EVERY CALLED ROUTINE
001200*                      SHARES ONE COPY OF THE FILE-STATUS
001300*                      CONDITION NAMES.
001400*----------------------------------------------------------*
001500* DLIM    19/02/1999 - Y2K REVIEW - NO DATE FIELDS IN THIS
001600*                      COPYBOOK, NO CHANGES REQUIRED.
001700*----------------------------------------------------------*
001800    05  WK-C-FILE-STATUS          PIC X(02) VALUE "00".
001900        88  WK-C-SUCCESSFUL                 VALUE "00".
002000        88  WK-C-END-OF-FILE                VALUE "10".
002100        88  WK-C-RECORD-NOT-FOUND            VALUE "23".
002200        88  WK-C-DUPLICATE-KEY               VALUE "22".
002300    05  FILLER                    PIC X(10).

000100**************************************************************
000200* TFSWBKT.CPYBK
000300* WALLET SETTLEMENT BUCKET AND INTER-BUCKET DEBT TABLES
000400* HELD IN TRFWENG WORKING-STORAGE FOR THE LIFE OF THE RUN.
000500**************************************************************
000600* AMENDMENT HISTORY:
000700**************************************************************
000800* WENG01 11/09/1991 TYK    - WALLET/DEBT SUPERVISOR PHASE 1
000900*                          - INITIAL VERSION - 4 SETTLEMENT
001000*                            BUCKETS (T+0..T+3) AND THE 4X4
001100*                            LENDER/BORROWER DEBT GRID
001200*--------------------------------------------------------*
001300* WENG04 02/05/1994 TYK    - ADDED DEBT-FLAT REDEFINES SO
001400*                            THE WHOLE GRID CAN BE DISPLAYED
001500*                            IN ONE TRACE LINE WHEN TRACING
001600*                            A REJECTED UNBLOCK
001700*--------------------------------------------------------*
001800* WENG07 06/02/1999 DLIM   - Y2K REVIEW - NO DATE FIELDS IN
001900*                            THIS COPYBOOK, NO CHANGES
002000*                            REQUIRED
002100*--------------------------------------------------------*
002200*
002300* SETTLEMENT-BUCKET - ONE PER DELAY T+0..T+3, OCCURS (1)=T+0
002400* THROUGH OCCURS (4)=T+3.
002500*
002600 01 TFSWBKT-BUCKET-TABLE.
002700     05 TFSWBKT-BUCKET OCCURS 4 TIMES.
002800        10 TFSWBKT-DELAY        PIC X(01).
002900*                               '0','1','2','3'
003000        10 TFSWBKT-CASH         PIC S9(15) COMP-3.
003100*                               CURRENT CASH BALANCE (BALANCE,
003200*                               MAY BE NEGATIVE IN THEORY)
003300        10 TFSWBKT-BLOCKED      PIC S9(15) COMP-3.
003400*                               CURRENT BLOCKED/RESERVED BAL.
003500     05 FILLER                  PIC X(04).
003600 01 TFSWBKT-BUCKET-FLAT REDEFINES TFSWBKT-BUCKET-TABLE
003700                                  PIC X(072).
003800*                               FLAT IMAGE OF THE BUCKET TABLE
003900*                               FOR DISPLAY/TRACE ONLY.
004000*
004100* DEBT-ENTRY - 4X4 LENDER/BORROWER GRID, 16 OCCURS, INCLUDING
004200* THE TRIVIAL 0-DELAY DIAGONAL (LENDER=BORROWER) WHICH STAYS
004300* ZERO AND IS NEVER READ OR WRITTEN. SUBSCRIPT = (LENDER*4)
004400* + BORROWER + 1, LENDER/BORROWER EACH 0-3.
004500*
004600 01 TFSWBKT-DEBT-TABLE.
004700     05 TFSWBKT-DEBT OCCURS 16 TIMES.
004800        10 TFSWBKT-LENDER       PIC X(01).
004900*                               BUCKET THAT LENT BUYING POWER
005000        10 TFSWBKT-BORROWER     PIC X(01).
005100*                               BUCKET THAT BORROWED IT
005200        10 TFSWBKT-DEBT-AMT     PIC S9(15) COMP-3.
005300*                               OUTSTANDING AMOUNT OWED,
005400*                               ALWAYS >= 0
005500     05 FILLER                  PIC X(04).
005600 01 TFSWBKT-DEBT-FLAT REDEFINES TFSWBKT-DEBT-TABLE
005700                                 PIC X(164).
005800*                               FLAT IMAGE OF THE DEBT GRID
005900*                               FOR DISPLAY/TRACE ONLY.

000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID. TRFWENG.
000400 AUTHOR. TYK.
000500 INSTALLATION. REM SYSTEMS.
000600 DATE-WRITTEN. 11/09/1991.
000700 DATE-COMPILED.
000800 SECURITY. UNCLASSIFIED.
000900*DESCRIPTION : WALLET/DEBT SUPERVISOR - SETTLEMENT ENGINE.
001000*             CALLED ONCE PER TRANSACTION BY TRFWDRV. HOLDS
001100*             THE FOUR SETTLEMENT BUCKETS (T+0..T+3) AND THE
001200*             4X4 LENDER/BORROWER DEBT GRID IN WORKING-
001300*             STORAGE FOR THE LIFE OF THE RUN AND APPLIES
001400*             ONE CHARGE/DEPOSIT/BLOCK/SPEND/UNBLOCK/WITHDRW
001500*             OPERATION PER CALL AGAINST THEM.
001600*______________________________________________________________________
001700* HISTORY OF MODIFICATION:
001800*======================================================================
001900* WENG01  11/09/1991 TYK     - WALLET/DEBT SUPERVISOR PHASE 1
002000*                            - INITIAL VERSION - CHARGE, BLOCK AND
002100*                              SPEND ONLY. DEPOSIT/UNBLOCK ADDED
002200*                              BELOW UNDER WENG02.
002300*----------------------------------------------------------------------*
002400* WENG02  02/12/1991 TYK     - REQ 1107 - DEPOSIT AND UNBLOCK ADDED.
002500*                              BOTH CAN CASCADE REPAYMENT THROUGH
002600*                              MORE THAN ONE LENDER BUCKET, SO A
002700*                              SMALL LIFO JOB STACK IS CARRIED IN
002800*                              WORKING-STORAGE IN PLACE OF A
002900*                              RECURSIVE CALL TO THIS PROGRAM - SEE
003000*                              B1XX/C2XX PARAGRAPHS BELOW. STACK IS
003100*                              SIZED TO 16 ENTRIES, ONE PER CELL OF
003200*                              THE DEBT GRID, WHICH IS THE MOST
003300*                              JOBS A SINGLE DEPOSIT OR UNBLOCK CAN
003400*                              EVER PUSH.
003500*----------------------------------------------------------------------*
003600* WENG03  14/03/1993 TYK     - REQ 1344 - WITHDRW OPCODE RECOGNISED
003700*                              AS A VALID NO-OP PENDING THE EXTERNAL
003800*                              SETTLEMENT FEED (PHASE 2)
003900*----------------------------------------------------------------------*
004000* WENG04  02/05/1994 TYK     - REQ 1502 - ADDED THE SNAPSHOT/RESTORE
004100*                              PAIR (A010/A020) SO A FAILED OP NEVER
004200*                              LEAVES THE BUCKETS OR THE DEBT GRID
004300*                              PART WAY THROUGH A CHANGE. EVERY
004400*                              DISPATCH PARAGRAPH NOW RUNS AGAINST A
004500*                              FRESH SNAPSHOT AND A019 ROLLS BACK TO
004600*                              IT ON WK-FAIL-SW = "Y"
004700*----------------------------------------------------------------------*
004800* WENG06  09/09/1997 TMPTY1  - PROD INCIDENT 97-241 - CONFIRMED THE
004900*                              BUYING POWER RETURNED TO TRFWDRV ON A
005000*                              FAIL IS COMPUTED AFTER THE ROLLBACK,
005100*                              I.E. IT REFLECTS THE BUCKETS AS THEY
005200*                              STOOD BEFORE THE REJECTED OP
005300*----------------------------------------------------------------------*
005400* WENG07  06/02/1999 DLIM    - Y2K REVIEW - NO DATE FIELDS IN THIS
005500*                              PROGRAM, NO CHANGES REQUIRED
005600*----------------------------------------------------------------------*
005700* WENG08  23/08/2001 TMPARV  - PROD INCIDENT 01-188 - UNBLOCK ON A
005800*                              BUCKET WITH OUTSTANDING DEBT TO A
005900*                              LOWER BUCKET LEFT THE DEBT GRID ENTRY
006000*                              UNCLEARED WHEN THE DEBT WAS FULLY
006100*                              REPAID BY THE CASCADE. THIS IS
006200*                              DELIBERATE - UNLIKE DEPOSIT, UNBLOCK
006300*                              DOES NOT EXTINGUISH THE DEBT, IT ONLY
006400*                              MOVES CASH BACK OUT OF BLOCKED - SEE
006500*                              C230-UNBLOCK-LENDER-STEP BELOW
006600*======================================================================
006700
006800 ENVIRONMENT DIVISION.
006900*********************
007000 CONFIGURATION SECTION.
007100 SOURCE-COMPUTER. IBM-AS400.
007200 OBJECT-COMPUTER. IBM-AS400.
007300 SPECIAL-NAMES. C01 IS TOP-OF-FORM
007400         UPSI-0 IS UPSI-SWITCH-0
007500         ON STATUS IS U0-ON
007600         OFF STATUS IS U0-OFF
007700         UPSI-1 IS UPSI-SWITCH-1
007800         ON STATUS IS U0-ON
007900         OFF STATUS IS U0-OFF
008000         UPSI-2 IS UPSI-SWITCH-2
008100         ON STATUS IS U0-ON
008200         OFF STATUS IS U0-OFF
008300         UPSI-3 IS UPSI-SWITCH-3
008400         ON STATUS IS U0-ON
008500         OFF STATUS IS U0-OFF.
008600
008700 DATA DIVISION.
008800 WORKING-STORAGE SECTION.
008900***********************
008950*-------------------------------------------------------------------------*
008960*  STANDALONE SWITCHES/INDICES - NOT PART OF ANY GROUP, AS THESE ARE      *
008970*  TESTED/SET FROM NEARLY EVERY PARAGRAPH IN THE PROGRAM                  *
008980*-------------------------------------------------------------------------*
008990 77  FIRST-TIME                 PIC X(01) VALUE "Y".
008995*                               "Y" UNTIL THE FIRST CALL OF THE RUN
008996*                               HAS ZEROED THE BUCKET/DEBT TABLES
009000 77  WK-TARGET-IDX              PIC S9(04) COMP VALUE ZERO.
009005*                               BUCKET SUBSCRIPT (1-4) THE CURRENT
009006*                               OPERATION IS AIMED AT, SET ONCE IN
009007*                               MAIN-MODULE AND READ BY EVERY B/C
009008*                               PARAGRAPH BELOW
009010*-------------------------------------------------------------------------*
009020*  PERSISTENT SETTLEMENT STATE - SURVIVES ACROSS CALLS FOR THE LIFE        *
009030*  OF THE RUN UNIT                                                        *
009040*-------------------------------------------------------------------------*
009400     COPY TFSWBKT.
009500
009600 01  WK-C-WORK-AREA.
009800     05  WK-FAIL-SW             PIC X(01) VALUE "N".
009900         88  WK-FAIL-YES                  VALUE "Y".
010000         88  WK-FAIL-NO                   VALUE "N".
010200     05  FILLER                 PIC X(08).
010300
010400 01  WK-C-TRACE-DELAY-DISPLAY   PIC X(01) VALUE "0".
010500 01  WK-C-TRACE-DELAY-R REDEFINES WK-C-TRACE-DELAY-DISPLAY
010600                                PIC 9(01).
010700*                              NUMERIC/DISPLAY CONVERTER USED
010800*                              WHEN BUILDING THE DELAY DIGIT
010900*                              BYTES AT TABLE INITIALISATION
011000*                              TIME (A002/A004 BELOW)
011100
011200*-------------------------------------------------------------------------*
011300*  WENG04 - SNAPSHOT OF THE LIVE TABLES, TAKEN AT THE START OF EVERY       *
011400*  CALL AND RESTORED OVER THE LIVE TABLES IF THE OP FAILS                  *
011500*-------------------------------------------------------------------------*
011600 01  WK-C-SAVE-BUCKET-TABLE.
011700     05  WK-SAVE-BUCKET OCCURS 4 TIMES.
011800         10  WK-SAVE-BUCKET-DELAY     PIC X(01).
011900         10  WK-SAVE-BUCKET-CASH      PIC S9(15) COMP-3.
012000         10  WK-SAVE-BUCKET-BLOCKED   PIC S9(15) COMP-3.
012100     05  FILLER                 PIC X(04).
012200 01  WK-C-SAVE-BUCKET-FLAT REDEFINES WK-C-SAVE-BUCKET-TABLE
012300                                PIC X(072).
012400
012500 01  WK-C-SAVE-DEBT-TABLE.
012600     05  WK-SAVE-DEBT OCCURS 16 TIMES.
012700         10  WK-SAVE-DEBT-LENDER      PIC X(01).
012800         10  WK-SAVE-DEBT-BORROWER    PIC X(01).
012900         10  WK-SAVE-DEBT-AMT         PIC S9(15) COMP-3.
013000     05  FILLER                 PIC X(04).
013100 01  WK-C-SAVE-DEBT-FLAT REDEFINES WK-C-SAVE-DEBT-TABLE
013200                                PIC X(164).
013300
013400*-------------------------------------------------------------------------*
013500*  BUYING POWER HELPER (A030) WORK FIELDS                                 *
013600*-------------------------------------------------------------------------*
013700 01  WK-C-BP-WORK-AREA.
013800     05  WK-BP-DELAY-IDX        PIC S9(04) COMP VALUE ZERO.
013900     05  WK-BP-WALK-IDX         PIC S9(04) COMP VALUE ZERO.
014000     05  WK-BP-RESULT           PIC S9(15) COMP-3 VALUE ZERO.
014100     05  FILLER                 PIC X(04).
014200
014300*-------------------------------------------------------------------------*
014400*  DEBT GRID INDEX HELPER (A040) WORK FIELDS                              *
014500*-------------------------------------------------------------------------*
014600 01  WK-C-DEBT-INDEX-WORK-AREA.
014700     05  WK-DEBT-LENDER-IDX     PIC S9(04) COMP VALUE ZERO.
014800     05  WK-DEBT-BORROWER-IDX   PIC S9(04) COMP VALUE ZERO.
014900     05  WK-DEBT-TABLE-IDX      PIC S9(04) COMP VALUE ZERO.
015000     05  FILLER                 PIC X(04).
015100
015200*-------------------------------------------------------------------------*
015300*  TABLE INITIALISATION (A000/A002/A004) WORK FIELDS                      *
015400*-------------------------------------------------------------------------*
015500 01  WK-C-INIT-WORK-AREA.
015600     05  WK-INIT-BUCKET-IDX     PIC S9(04) COMP VALUE ZERO.
015700     05  WK-INIT-DEBT-IDX       PIC S9(04) COMP VALUE ZERO.
015800     05  WK-INIT-LENDER-DIGIT   PIC S9(04) COMP VALUE ZERO.
015900     05  WK-INIT-BORROWER-DIGIT PIC S9(04) COMP VALUE ZERO.
016000     05  FILLER                 PIC X(04).
016100
016200*-------------------------------------------------------------------------*
016300*  BLOCK (C0XX) WORK FIELDS                                               *
016400*-------------------------------------------------------------------------*
016500 01  WK-C-BLK-WORK-AREA.
016600     05  WK-BLK-WALK-IDX        PIC S9(04) COMP VALUE ZERO.
016700     05  WK-BLK-REMAINING       PIC S9(15) COMP-3 VALUE ZERO.
016800     05  FILLER                 PIC X(04).
016900
017000*-------------------------------------------------------------------------*
017100*  SPEND (C1XX) WORK FIELDS                                               *
017200*-------------------------------------------------------------------------*
017300 01  WK-C-SPD-WORK-AREA.
017400     05  WK-SPD-TOTAL           PIC S9(15) COMP-3 VALUE ZERO.
017500     05  WK-SPD-REMAINING       PIC S9(15) COMP-3 VALUE ZERO.
017600     05  WK-SPD-WALK-IDX        PIC S9(04) COMP VALUE ZERO.
017700     05  FILLER                 PIC X(04).
017800
017900*-------------------------------------------------------------------------*
018000*  WENG02 - DEPOSIT (B1XX) LIFO JOB STACK AND WORK FIELDS. EACH JOB       *
018100*  IS "ADD THIS AMOUNT TO THIS BUCKET, WALKING ITS DEBT ROW FIRST".        *
018200*-------------------------------------------------------------------------*
018300 01  WK-C-DEP-STACK.
018400     05  WK-DEP-STK-PTR         PIC S9(04) COMP VALUE ZERO.
018500     05  WK-DEP-STK-ENTRY OCCURS 16 TIMES.
018600         10  WK-DEP-STK-DELAY-IDX     PIC S9(04) COMP.
018700         10  WK-DEP-STK-AMOUNT        PIC S9(15) COMP-3.
018750     05  FILLER                 PIC X(04).
018800
018900 01  WK-C-DEP-CUR-WORK-AREA.
019000     05  WK-DEP-CUR-DELAY-IDX   PIC S9(04) COMP VALUE ZERO.
019100     05  WK-DEP-CUR-AMOUNT      PIC S9(15) COMP-3 VALUE ZERO.
019200     05  WK-DEP-LENDER-IDX      PIC S9(04) COMP VALUE ZERO.
019300     05  WK-DEP-PUSH-DELAY-IDX  PIC S9(04) COMP VALUE ZERO.
019400     05  WK-DEP-PUSH-AMOUNT     PIC S9(15) COMP-3 VALUE ZERO.
019500     05  FILLER                 PIC X(04).
019600
019700*-------------------------------------------------------------------------*
019800*  WENG02 - UNBLOCK (C2XX) LIFO JOB STACK AND WORK FIELDS                 *
019900*-------------------------------------------------------------------------*
020000 01  WK-C-UNB-STACK.
020100     05  WK-UNB-STK-PTR         PIC S9(04) COMP VALUE ZERO.
020200     05  WK-UNB-STK-ENTRY OCCURS 16 TIMES.
020300         10  WK-UNB-STK-DELAY-IDX     PIC S9(04) COMP.
020400         10  WK-UNB-STK-AMOUNT        PIC S9(15) COMP-3.
020450     05  FILLER                 PIC X(04).
020500
020600 01  WK-C-UNB-CUR-WORK-AREA.
020700     05  WK-UNB-CUR-DELAY-IDX   PIC S9(04) COMP VALUE ZERO.
020800     05  WK-UNB-CUR-AMOUNT      PIC S9(15) COMP-3 VALUE ZERO.
020900     05  WK-UNB-LENDER-IDX      PIC S9(04) COMP VALUE ZERO.
021000     05  WK-UNB-PUSH-DELAY-IDX  PIC S9(04) COMP VALUE ZERO.
021100     05  WK-UNB-PUSH-AMOUNT     PIC S9(15) COMP-3 VALUE ZERO.
021200     05  FILLER                 PIC X(04).
021300
021400 LINKAGE SECTION.
021500***************
021600     COPY TFSWLNK.
021700
021800 PROCEDURE DIVISION USING WK-C-TFSWLNK.
021900***************************************
022000 MAIN-MODULE.
022100     IF FIRST-TIME = "Y"
022200         PERFORM A000-INITIALIZE-WALLET-ROUTINE
022300             THRU A009-INITIALIZE-WALLET-ROUTINE-EX
022400         MOVE "N" TO FIRST-TIME
022500     END-IF.
022600     MOVE "N" TO WK-FAIL-SW.
022700     MOVE SPACES TO TFSWLNK-STATUS.
022800     IF TFSWLNK-OPCODE = "CHARGE "
022900         MOVE 1 TO WK-TARGET-IDX
023000     ELSE
023100         COMPUTE WK-TARGET-IDX = TFSWLNK-DELAY-N + 1
023200     END-IF.
023300     PERFORM A010-SNAPSHOT-WALLET-STATE-ROUTINE
023400         THRU A019-SNAPSHOT-WALLET-STATE-ROUTINE-EX.
023500     EVALUATE TFSWLNK-OPCODE
023600         WHEN "CHARGE "
023700             PERFORM B000-CHARGE-ROUTINE
023800                 THRU B009-CHARGE-ROUTINE-EX
023900         WHEN "DEPOSIT"
024000             PERFORM B100-DEPOSIT-ROUTINE
024100                 THRU B109-DEPOSIT-ROUTINE-EX
024200         WHEN "BLOCK  "
024300             PERFORM C000-BLOCK-ROUTINE
024400                 THRU C009-BLOCK-ROUTINE-EX
024500         WHEN "SPEND  "
024600             PERFORM C100-SPEND-ROUTINE
024700                 THRU C109-SPEND-ROUTINE-EX
024800         WHEN "UNBLOCK"
024900             PERFORM C200-UNBLOCK-ROUTINE
025000                 THRU C209-UNBLOCK-ROUTINE-EX
025100         WHEN "WITHDRW"
025200             PERFORM C300-WITHDRAW-ROUTINE
025300                 THRU C309-WITHDRAW-ROUTINE-EX
025400         WHEN OTHER
025500             MOVE "Y" TO WK-FAIL-SW
025600     END-EVALUATE.
025700     IF WK-FAIL-YES
025800         PERFORM A020-RESTORE-WALLET-STATE-ROUTINE
025900             THRU A029-RESTORE-WALLET-STATE-ROUTINE-EX
026000         MOVE "FAIL" TO TFSWLNK-STATUS
026100     ELSE
026200         MOVE "OK  " TO TFSWLNK-STATUS
026300     END-IF.
026400     MOVE 1 TO WK-BP-DELAY-IDX.
026500     PERFORM A030-COMPUTE-BUYING-POWER-ROUTINE
026600         THRU A039-COMPUTE-BUYING-POWER-ROUTINE-EX.
026700     MOVE WK-BP-RESULT TO TFSWLNK-BP-0.
026800     MOVE 2 TO WK-BP-DELAY-IDX.
026900     PERFORM A030-COMPUTE-BUYING-POWER-ROUTINE
027000         THRU A039-COMPUTE-BUYING-POWER-ROUTINE-EX.
027100     MOVE WK-BP-RESULT TO TFSWLNK-BP-1.
027200     MOVE 3 TO WK-BP-DELAY-IDX.
027300     PERFORM A030-COMPUTE-BUYING-POWER-ROUTINE
027400         THRU A039-COMPUTE-BUYING-POWER-ROUTINE-EX.
027500     MOVE WK-BP-RESULT TO TFSWLNK-BP-2.
027600     MOVE 4 TO WK-BP-DELAY-IDX.
027700     PERFORM A030-COMPUTE-BUYING-POWER-ROUTINE
027800         THRU A039-COMPUTE-BUYING-POWER-ROUTINE-EX.
027900     MOVE WK-BP-RESULT TO TFSWLNK-BP-3.
028000     PERFORM Z000-END-PROGRAM-ROUTINE
028100         THRU Z009-END-PROGRAM-ROUTINE-EX.
028200     EXIT PROGRAM.
028300
028400*-------------------------------------------------------------------------*
028500*  ZERO THE BUCKET AND DEBT TABLES - RUNS ONCE PER RUN UNIT                *
028600*-------------------------------------------------------------------------*
028700 A000-INITIALIZE-WALLET-ROUTINE.
028800     PERFORM A002-INIT-BUCKET-STEP
028900         THRU A002-INIT-BUCKET-STEP-EX
029000         VARYING WK-INIT-BUCKET-IDX FROM 1 BY 1
029100         UNTIL WK-INIT-BUCKET-IDX > 4.
029200     PERFORM A004-INIT-DEBT-STEP
029300         THRU A004-INIT-DEBT-STEP-EX
029400         VARYING WK-INIT-DEBT-IDX FROM 1 BY 1
029500         UNTIL WK-INIT-DEBT-IDX > 16.
029600 A009-INITIALIZE-WALLET-ROUTINE-EX.
029700     EXIT.
029800
029900 A002-INIT-BUCKET-STEP.
030000     COMPUTE WK-INIT-LENDER-DIGIT = WK-INIT-BUCKET-IDX - 1.
030100     MOVE WK-INIT-LENDER-DIGIT TO WK-C-TRACE-DELAY-R.
030200     MOVE WK-C-TRACE-DELAY-DISPLAY
030300         TO TFSWBKT-DELAY(WK-INIT-BUCKET-IDX).
030400     MOVE ZERO TO TFSWBKT-CASH(WK-INIT-BUCKET-IDX).
030500     MOVE ZERO TO TFSWBKT-BLOCKED(WK-INIT-BUCKET-IDX).
030600 A002-INIT-BUCKET-STEP-EX.
030700     EXIT.
030800
030900 A004-INIT-DEBT-STEP.
031000     COMPUTE WK-INIT-LENDER-DIGIT =
031100         (WK-INIT-DEBT-IDX - 1) / 4.
031200     COMPUTE WK-INIT-BORROWER-DIGIT =
031300         (WK-INIT-DEBT-IDX - 1) -
031400         (WK-INIT-LENDER-DIGIT * 4).
031500     MOVE WK-INIT-LENDER-DIGIT TO WK-C-TRACE-DELAY-R.
031600     MOVE WK-C-TRACE-DELAY-DISPLAY
031700         TO TFSWBKT-LENDER(WK-INIT-DEBT-IDX).
031800     MOVE WK-INIT-BORROWER-DIGIT TO WK-C-TRACE-DELAY-R.
031900     MOVE WK-C-TRACE-DELAY-DISPLAY
032000         TO TFSWBKT-BORROWER(WK-INIT-DEBT-IDX).
032100     MOVE ZERO TO TFSWBKT-DEBT-AMT(WK-INIT-DEBT-IDX).
032200 A004-INIT-DEBT-STEP-EX.
032300     EXIT.
032400
032500*-------------------------------------------------------------------------*
032600*  WENG04 - SNAPSHOT/RESTORE PAIR - WHOLE-GROUP MOVES, NO PER-ENTRY        *
032700*  LOOP NEEDED SINCE THE SAVE AREA IS LAID OUT IDENTICALLY TO THE          *
032800*  LIVE TABLES                                                            *
032900*-------------------------------------------------------------------------*
033000 A010-SNAPSHOT-WALLET-STATE-ROUTINE.
033100     MOVE TFSWBKT-BUCKET-TABLE TO WK-C-SAVE-BUCKET-TABLE.
033200     MOVE TFSWBKT-DEBT-TABLE   TO WK-C-SAVE-DEBT-TABLE.
033300 A019-SNAPSHOT-WALLET-STATE-ROUTINE-EX.
033400     EXIT.
033500
033600 A020-RESTORE-WALLET-STATE-ROUTINE.
033700     MOVE WK-C-SAVE-BUCKET-TABLE TO TFSWBKT-BUCKET-TABLE.
033800     MOVE WK-C-SAVE-DEBT-TABLE   TO TFSWBKT-DEBT-TABLE.
033900 A029-RESTORE-WALLET-STATE-ROUTINE-EX.
034000     EXIT.
034100
034200*-------------------------------------------------------------------------*
034300*  BUYING POWER OF BUCKETS T+0..WK-BP-DELAY-IDX = SUM OF THEIR CASH        *
034400*-------------------------------------------------------------------------*
034500 A030-COMPUTE-BUYING-POWER-ROUTINE.
034600     MOVE ZERO TO WK-BP-RESULT.
034700     PERFORM A032-BP-SUM-STEP
034800         THRU A032-BP-SUM-STEP-EX
034900         VARYING WK-BP-WALK-IDX FROM 1 BY 1
035000         UNTIL WK-BP-WALK-IDX > WK-BP-DELAY-IDX.
035100 A039-COMPUTE-BUYING-POWER-ROUTINE-EX.
035200     EXIT.
035300
035400 A032-BP-SUM-STEP.
035500     ADD TFSWBKT-CASH(WK-BP-WALK-IDX) TO WK-BP-RESULT.
035600 A032-BP-SUM-STEP-EX.
035700     EXIT.
035800
035900*-------------------------------------------------------------------------*
036000*  DEBT GRID FLAT SUBSCRIPT FROM A 1-4/1-4 LENDER/BORROWER PAIR            *
036100*-------------------------------------------------------------------------*
036200 A040-LOOKUP-DEBT-INDEX-ROUTINE.
036300     COMPUTE WK-DEBT-TABLE-IDX =
036400         (WK-DEBT-LENDER-IDX - 1) * 4 + WK-DEBT-BORROWER-IDX.
036500 A049-LOOKUP-DEBT-INDEX-ROUTINE-EX.
036600     EXIT.
036700
036800*-------------------------------------------------------------------------*
036900*  CHARGE - ALWAYS POSTS STRAIGHT TO T+0, CANNOT FAIL                      *
037000*-------------------------------------------------------------------------*
037100 B000-CHARGE-ROUTINE.
037200     ADD TFSWLNK-AMOUNT TO TFSWBKT-CASH(WK-TARGET-IDX).
037300 B009-CHARGE-ROUTINE-EX.
037400     EXIT.
037500
037600*-------------------------------------------------------------------------*
037700*  WENG02 - DEPOSIT - WALKS THE TARGET BUCKET'S DEBT ROW, REPAYING         *
037800*  EACH LENDER BEFORE ANY SURPLUS LANDS IN THE TARGET'S OWN CASH.          *
037900*  CANNOT FAIL. THE STACK HOLDS ONE JOB PER BUCKET THAT STILL HAS          *
038000*  MONEY TO RECEIVE - PUSHED WHEN A LENDER IS REPAID, POPPED AND           *
038100*  WALKED IN TURN, EXACTLY AS A RECURSIVE CALL WOULD UNWIND.               *
038200*-------------------------------------------------------------------------*
038300 B100-DEPOSIT-ROUTINE.
038400     MOVE ZERO TO WK-DEP-STK-PTR.
038500     MOVE WK-TARGET-IDX TO WK-DEP-PUSH-DELAY-IDX.
038600     MOVE TFSWLNK-AMOUNT TO WK-DEP-PUSH-AMOUNT.
038700     PERFORM B110-DEPOSIT-PUSH-ROUTINE
038800         THRU B119-DEPOSIT-PUSH-ROUTINE-EX.
038900     PERFORM B120-DEPOSIT-POP-LOOP
039000         THRU B129-DEPOSIT-POP-LOOP-EX
039100         UNTIL WK-DEP-STK-PTR = 0.
039200 B109-DEPOSIT-ROUTINE-EX.
039300     EXIT.
039400
039500 B110-DEPOSIT-PUSH-ROUTINE.
039600     ADD 1 TO WK-DEP-STK-PTR.
039700     MOVE WK-DEP-PUSH-DELAY-IDX
039800         TO WK-DEP-STK-DELAY-IDX(WK-DEP-STK-PTR).
039900     MOVE WK-DEP-PUSH-AMOUNT
040000         TO WK-DEP-STK-AMOUNT(WK-DEP-STK-PTR).
040100 B119-DEPOSIT-PUSH-ROUTINE-EX.
040200     EXIT.
040300
040400 B120-DEPOSIT-POP-LOOP.
040500     MOVE WK-DEP-STK-DELAY-IDX(WK-DEP-STK-PTR)
040600         TO WK-DEP-CUR-DELAY-IDX.
040700     MOVE WK-DEP-STK-AMOUNT(WK-DEP-STK-PTR)
040800         TO WK-DEP-CUR-AMOUNT.
040900     SUBTRACT 1 FROM WK-DEP-STK-PTR.
041000     MOVE 1 TO WK-DEP-LENDER-IDX.
041100     PERFORM B130-DEPOSIT-LENDER-STEP
041200         THRU B139-DEPOSIT-LENDER-STEP-EX
041300         UNTIL WK-DEP-LENDER-IDX = WK-DEP-CUR-DELAY-IDX
041400            OR WK-DEP-CUR-AMOUNT = 0.
041500     ADD WK-DEP-CUR-AMOUNT TO TFSWBKT-CASH(WK-DEP-CUR-DELAY-IDX).
041600 B129-DEPOSIT-POP-LOOP-EX.
041700     EXIT.
041800
041900 B130-DEPOSIT-LENDER-STEP.
042000     MOVE WK-DEP-LENDER-IDX TO WK-DEBT-LENDER-IDX.
042100     MOVE WK-DEP-CUR-DELAY-IDX TO WK-DEBT-BORROWER-IDX.
042200     PERFORM A040-LOOKUP-DEBT-INDEX-ROUTINE
042300         THRU A049-LOOKUP-DEBT-INDEX-ROUTINE-EX.
042400     IF TFSWBKT-DEBT-AMT(WK-DEBT-TABLE-IDX) NOT = 0
042500         IF TFSWBKT-DEBT-AMT(WK-DEBT-TABLE-IDX)
042600                 NOT < WK-DEP-CUR-AMOUNT
042700             MOVE WK-DEP-LENDER-IDX TO WK-DEP-PUSH-DELAY-IDX
042800             MOVE WK-DEP-CUR-AMOUNT TO WK-DEP-PUSH-AMOUNT
042900             PERFORM B110-DEPOSIT-PUSH-ROUTINE
043000                 THRU B119-DEPOSIT-PUSH-ROUTINE-EX
043100             SUBTRACT WK-DEP-CUR-AMOUNT
043200                 FROM TFSWBKT-DEBT-AMT(WK-DEBT-TABLE-IDX)
043300             MOVE ZERO TO WK-DEP-CUR-AMOUNT
043400         ELSE
043500             MOVE WK-DEP-LENDER-IDX TO WK-DEP-PUSH-DELAY-IDX
043600             MOVE TFSWBKT-DEBT-AMT(WK-DEBT-TABLE-IDX)
043700                 TO WK-DEP-PUSH-AMOUNT
043800             PERFORM B110-DEPOSIT-PUSH-ROUTINE
043900                 THRU B119-DEPOSIT-PUSH-ROUTINE-EX
044000             SUBTRACT WK-DEP-PUSH-AMOUNT FROM WK-DEP-CUR-AMOUNT
044100             MOVE ZERO TO TFSWBKT-DEBT-AMT(WK-DEBT-TABLE-IDX)
044200         END-IF
044300     END-IF.
044400     ADD 1 TO WK-DEP-LENDER-IDX.
044500 B139-DEPOSIT-LENDER-STEP-EX.
044600     EXIT.
044700
044800*-------------------------------------------------------------------------*
044900*  BLOCK - MUST NOT EXCEED THE TARGET BUCKET'S BUYING POWER (T+0           *
045000*  THROUGH THE TARGET). TAKES CASH FROM THE EARLIEST BUCKETS FIRST,        *
045100*  RECORDING A DEBT WHEN THE CASH TAKEN DID NOT COME FROM THE TARGET       *
045200*  BUCKET ITSELF.                                                         *
045300*-------------------------------------------------------------------------*
045400 C000-BLOCK-ROUTINE.
045500     MOVE WK-TARGET-IDX TO WK-BP-DELAY-IDX.
045600     PERFORM A030-COMPUTE-BUYING-POWER-ROUTINE
045700         THRU A039-COMPUTE-BUYING-POWER-ROUTINE-EX.
045800     IF TFSWLNK-AMOUNT > WK-BP-RESULT
045900         MOVE "Y" TO WK-FAIL-SW
046000     ELSE
046100         MOVE TFSWLNK-AMOUNT TO WK-BLK-REMAINING
046200         MOVE WK-TARGET-IDX TO WK-BLK-WALK-IDX
046300         PERFORM C010-BLOCK-WALK-STEP
046400             THRU C019-BLOCK-WALK-STEP-EX
046500             UNTIL WK-BLK-REMAINING = 0 OR WK-BLK-WALK-IDX = 0
046600     END-IF.
046700 C009-BLOCK-ROUTINE-EX.
046800     EXIT.
046900
047000 C010-BLOCK-WALK-STEP.
047100     IF TFSWBKT-CASH(WK-BLK-WALK-IDX) > WK-BLK-REMAINING
047200         IF WK-BLK-WALK-IDX NOT = WK-TARGET-IDX
047300             MOVE WK-BLK-WALK-IDX TO WK-DEBT-LENDER-IDX
047400             MOVE WK-TARGET-IDX TO WK-DEBT-BORROWER-IDX
047500             PERFORM A040-LOOKUP-DEBT-INDEX-ROUTINE
047600                 THRU A049-LOOKUP-DEBT-INDEX-ROUTINE-EX
047700             ADD WK-BLK-REMAINING
047750                 TO TFSWBKT-DEBT-AMT(WK-DEBT-TABLE-IDX)
047760         END-IF
047900         ADD WK-BLK-REMAINING TO TFSWBKT-BLOCKED(WK-BLK-WALK-IDX)
048000         SUBTRACT WK-BLK-REMAINING
048100             FROM TFSWBKT-CASH(WK-BLK-WALK-IDX)
048200         MOVE ZERO TO WK-BLK-REMAINING
048300     ELSE
048400         IF TFSWBKT-CASH(WK-BLK-WALK-IDX) NOT = 0
048500             IF WK-BLK-WALK-IDX NOT = WK-TARGET-IDX
048600                 MOVE WK-BLK-WALK-IDX TO WK-DEBT-LENDER-IDX
048700                 MOVE WK-TARGET-IDX TO WK-DEBT-BORROWER-IDX
048800                 PERFORM A040-LOOKUP-DEBT-INDEX-ROUTINE
048900                     THRU A049-LOOKUP-DEBT-INDEX-ROUTINE-EX
049000                 ADD TFSWBKT-CASH(WK-BLK-WALK-IDX)
049100                     TO TFSWBKT-DEBT-AMT(WK-DEBT-TABLE-IDX)
049200             END-IF
049300             SUBTRACT TFSWBKT-CASH(WK-BLK-WALK-IDX)
049400                 FROM WK-BLK-REMAINING
049500             ADD TFSWBKT-CASH(WK-BLK-WALK-IDX)
049600                 TO TFSWBKT-BLOCKED(WK-BLK-WALK-IDX)
049700             MOVE ZERO TO TFSWBKT-CASH(WK-BLK-WALK-IDX)
049800         END-IF
049900     END-IF.
050000     SUBTRACT 1 FROM WK-BLK-WALK-IDX.
050100 C019-BLOCK-WALK-STEP-EX.
050200     EXIT.
050300
050400*-------------------------------------------------------------------------*
050500*  SPEND - TOTAL AVAILABLE TO SPEND FROM THE TARGET BUCKET IS ITS OWN      *
050600*  BLOCKED BALANCE PLUS EVERY DEBT OWED TO IT BY AN EARLIER BUCKET.        *
050700*  SPEND DRAWS DOWN THE TARGET'S OWN BLOCKED BALANCE FIRST, THEN THE       *
050800*  DEBTS OWED TO IT, NEAREST BUCKET FIRST.                                 *
050900*-------------------------------------------------------------------------*
051000 C100-SPEND-ROUTINE.
051100     MOVE TFSWBKT-BLOCKED(WK-TARGET-IDX) TO WK-SPD-TOTAL.
051200     IF WK-TARGET-IDX > 1
051300         MOVE 1 TO WK-SPD-WALK-IDX
051400         PERFORM C120-SPEND-SUM-DEBT-STEP
051500             THRU C129-SPEND-SUM-DEBT-STEP-EX
051600             UNTIL WK-SPD-WALK-IDX = WK-TARGET-IDX
051700     END-IF.
051800     IF TFSWLNK-AMOUNT > WK-SPD-TOTAL
051900         MOVE "Y" TO WK-FAIL-SW
052000     ELSE
052100         IF TFSWLNK-AMOUNT NOT > TFSWBKT-BLOCKED(WK-TARGET-IDX)
052200             SUBTRACT TFSWLNK-AMOUNT
052300                 FROM TFSWBKT-BLOCKED(WK-TARGET-IDX)
052400         ELSE
052500             MOVE TFSWLNK-AMOUNT TO WK-SPD-REMAINING
052600             SUBTRACT TFSWBKT-BLOCKED(WK-TARGET-IDX)
052700                 FROM WK-SPD-REMAINING
052800             MOVE ZERO TO TFSWBKT-BLOCKED(WK-TARGET-IDX)
052900             COMPUTE WK-SPD-WALK-IDX = WK-TARGET-IDX - 1
053000             PERFORM C130-SPEND-CASCADE-STEP
053100                 THRU C139-SPEND-CASCADE-STEP-EX
053200                 UNTIL WK-SPD-REMAINING = 0
053300                    OR WK-SPD-WALK-IDX = 0
053400         END-IF
053500     END-IF.
053600 C109-SPEND-ROUTINE-EX.
053700     EXIT.
053800
053900 C120-SPEND-SUM-DEBT-STEP.
054000     MOVE WK-SPD-WALK-IDX TO WK-DEBT-LENDER-IDX.
054100     MOVE WK-TARGET-IDX TO WK-DEBT-BORROWER-IDX.
054200     PERFORM A040-LOOKUP-DEBT-INDEX-ROUTINE
054300         THRU A049-LOOKUP-DEBT-INDEX-ROUTINE-EX.
054400     ADD TFSWBKT-DEBT-AMT(WK-DEBT-TABLE-IDX) TO WK-SPD-TOTAL.
054500     ADD 1 TO WK-SPD-WALK-IDX.
054600 C129-SPEND-SUM-DEBT-STEP-EX.
054700     EXIT.
054800
054900 C130-SPEND-CASCADE-STEP.
055000     MOVE WK-SPD-WALK-IDX TO WK-DEBT-LENDER-IDX.
055100     MOVE WK-TARGET-IDX TO WK-DEBT-BORROWER-IDX.
055200     PERFORM A040-LOOKUP-DEBT-INDEX-ROUTINE
055300         THRU A049-LOOKUP-DEBT-INDEX-ROUTINE-EX.
055400     IF TFSWBKT-DEBT-AMT(WK-DEBT-TABLE-IDX) NOT = 0
055500         IF TFSWBKT-DEBT-AMT(WK-DEBT-TABLE-IDX) > WK-SPD-REMAINING
055600             SUBTRACT WK-SPD-REMAINING
055700                 FROM TFSWBKT-BLOCKED(WK-SPD-WALK-IDX)
055800             SUBTRACT WK-SPD-REMAINING
055900                 FROM TFSWBKT-DEBT-AMT(WK-DEBT-TABLE-IDX)
056000             MOVE ZERO TO WK-SPD-REMAINING
056100         ELSE
056200             SUBTRACT TFSWBKT-DEBT-AMT(WK-DEBT-TABLE-IDX)
056300                 FROM TFSWBKT-BLOCKED(WK-SPD-WALK-IDX)
056400             SUBTRACT TFSWBKT-DEBT-AMT(WK-DEBT-TABLE-IDX)
056500                 FROM WK-SPD-REMAINING
056600             MOVE ZERO TO TFSWBKT-DEBT-AMT(WK-DEBT-TABLE-IDX)
056700         END-IF
056800     END-IF.
056900     SUBTRACT 1 FROM WK-SPD-WALK-IDX.
057000 C139-SPEND-CASCADE-STEP-EX.
057100     EXIT.
057200
057300*-------------------------------------------------------------------------*
057400*  WENG02 - UNBLOCK - MOVES CASH BACK OUT OF BLOCKED, UNWINDING ANY        *
057500*  DEBT THE TARGET BUCKET USED TO FUND THE ORIGINAL BLOCK. FAILS IF        *
057600*  THE TARGET (OR, PARTWAY THROUGH THE CASCADE, A LENDER BUCKET) DOES      *
057700*  NOT HAVE ENOUGH BLOCKED TO GIVE BACK - WK-FAIL-SW STOPS THE STACK       *
057800*  DEAD AS SOON AS THAT HAPPENS, THE SAME WAY AN EXCEPTION WOULD UNWIND    *
057900*  A RECURSIVE CALL CHAIN WITHOUT PROCESSING THE REMAINING SIBLINGS.       *
058000*-------------------------------------------------------------------------*
058100 C200-UNBLOCK-ROUTINE.
058200     MOVE ZERO TO WK-UNB-STK-PTR.
058300     MOVE WK-TARGET-IDX TO WK-UNB-PUSH-DELAY-IDX.
058400     MOVE TFSWLNK-AMOUNT TO WK-UNB-PUSH-AMOUNT.
058500     PERFORM C210-UNBLOCK-PUSH-ROUTINE
058600         THRU C219-UNBLOCK-PUSH-ROUTINE-EX.
058700     PERFORM C220-UNBLOCK-POP-LOOP
058800         THRU C229-UNBLOCK-POP-LOOP-EX
058900         UNTIL WK-UNB-STK-PTR = 0 OR WK-FAIL-YES.
059000 C209-UNBLOCK-ROUTINE-EX.
059100     EXIT.
059200
059300 C210-UNBLOCK-PUSH-ROUTINE.
059400     ADD 1 TO WK-UNB-STK-PTR.
059500     MOVE WK-UNB-PUSH-DELAY-IDX
059600         TO WK-UNB-STK-DELAY-IDX(WK-UNB-STK-PTR).
059700     MOVE WK-UNB-PUSH-AMOUNT
059800         TO WK-UNB-STK-AMOUNT(WK-UNB-STK-PTR).
059900 C219-UNBLOCK-PUSH-ROUTINE-EX.
060000     EXIT.
060100
060200 C220-UNBLOCK-POP-LOOP.
060300     MOVE WK-UNB-STK-DELAY-IDX(WK-UNB-STK-PTR)
060400         TO WK-UNB-CUR-DELAY-IDX.
060500     MOVE WK-UNB-STK-AMOUNT(WK-UNB-STK-PTR)
060600         TO WK-UNB-CUR-AMOUNT.
060700     SUBTRACT 1 FROM WK-UNB-STK-PTR.
060800     MOVE 1 TO WK-UNB-LENDER-IDX.
060900     PERFORM C230-UNBLOCK-LENDER-STEP
061000         THRU C239-UNBLOCK-LENDER-STEP-EX
061100         UNTIL WK-UNB-LENDER-IDX = WK-UNB-CUR-DELAY-IDX
061200            OR WK-UNB-CUR-AMOUNT = 0.
061300     IF WK-UNB-CUR-AMOUNT > TFSWBKT-BLOCKED(WK-UNB-CUR-DELAY-IDX)
061400         MOVE "Y" TO WK-FAIL-SW
061500     ELSE
061600         SUBTRACT WK-UNB-CUR-AMOUNT
061700             FROM TFSWBKT-BLOCKED(WK-UNB-CUR-DELAY-IDX)
061800         ADD WK-UNB-CUR-AMOUNT
061900             TO TFSWBKT-CASH(WK-UNB-CUR-DELAY-IDX)
062000     END-IF.
062100 C229-UNBLOCK-POP-LOOP-EX.
062200     EXIT.
062300
062400 C230-UNBLOCK-LENDER-STEP.
062500     MOVE WK-UNB-LENDER-IDX TO WK-DEBT-LENDER-IDX.
062600     MOVE WK-UNB-CUR-DELAY-IDX TO WK-DEBT-BORROWER-IDX.
062700     PERFORM A040-LOOKUP-DEBT-INDEX-ROUTINE
062800         THRU A049-LOOKUP-DEBT-INDEX-ROUTINE-EX.
062900     IF TFSWBKT-DEBT-AMT(WK-DEBT-TABLE-IDX) NOT = 0
063000         IF TFSWBKT-DEBT-AMT(WK-DEBT-TABLE-IDX)
063050                 > WK-UNB-CUR-AMOUNT
063100             MOVE WK-UNB-LENDER-IDX TO WK-UNB-PUSH-DELAY-IDX
063200             MOVE WK-UNB-CUR-AMOUNT TO WK-UNB-PUSH-AMOUNT
063300             SUBTRACT WK-UNB-CUR-AMOUNT
063400                 FROM TFSWBKT-DEBT-AMT(WK-DEBT-TABLE-IDX)
063500             PERFORM C210-UNBLOCK-PUSH-ROUTINE
063600                 THRU C219-UNBLOCK-PUSH-ROUTINE-EX
063700             MOVE ZERO TO WK-UNB-CUR-AMOUNT
063800         ELSE
063900*WENG08 - DEBT ENTRY IS DELIBERATELY LEFT AS-IS HERE, NOT
064000*         ZEROED - SEE HISTORY OF MODIFICATION ABOVE
064100             MOVE WK-UNB-LENDER-IDX TO WK-UNB-PUSH-DELAY-IDX
064200             MOVE TFSWBKT-DEBT-AMT(WK-DEBT-TABLE-IDX)
064300                 TO WK-UNB-PUSH-AMOUNT
064400             PERFORM C210-UNBLOCK-PUSH-ROUTINE
064500                 THRU C219-UNBLOCK-PUSH-ROUTINE-EX
064600             SUBTRACT WK-UNB-PUSH-AMOUNT FROM WK-UNB-CUR-AMOUNT
064700         END-IF
064800     END-IF.
064900     ADD 1 TO WK-UNB-LENDER-IDX.
065000 C239-UNBLOCK-LENDER-STEP-EX.
065100     EXIT.
065200
065300*-------------------------------------------------------------------------*
065400*  WENG03 - WITHDRAW - NO-OP PENDING THE EXTERNAL SETTLEMENT FEED          *
065500*  (PHASE 2). RECOGNISED HERE ONLY SO AN INCOMING WITHDRW RECORD IS        *
065600*  REPORTED OK RATHER THAN FALLING INTO WHEN OTHER.                        *
065700*-------------------------------------------------------------------------*
065800 C300-WITHDRAW-ROUTINE.
065900     CONTINUE.
066000 C309-WITHDRAW-ROUTINE-EX.
066100     EXIT.
066200
066300 Z000-END-PROGRAM-ROUTINE.
066400     CONTINUE.
066500 Z009-END-PROGRAM-ROUTINE-EX.
066600     EXIT.

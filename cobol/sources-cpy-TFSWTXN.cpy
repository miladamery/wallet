000100* TFSWTXN.CPYBK
000200* I-O FORMAT: WALLET-TXN-FILE INPUT TRANSACTION RECORD
000300*--------------------------------------------------------*
000400* HISTORY OF MODIFICATION:
000500*--------------------------------------------------------*
000600* WENG01 11/09/1991 TYK - WALLET/DEBT SUPERVISOR PHASE 1
000700*                       - INITIAL VERSION, CARVED OUT OF
000800*                         THE OLD TFSSTPL STP TRANSACTION
000900*                         LAYOUT DOWN TO THE FIELDS THE
001000*                         WALLET ENGINE ACTUALLY NEEDS
001100*--------------------------------------------------------*
001200* WENG07 06/02/1999 DLIM - Y2K REVIEW - NO DATE FIELDS ON
001300*                         THIS RECORD, NO CHANGES REQUIRED
001400*--------------------------------------------------------*
001500    05 TFSWTXN-RECORD          PIC X(040).
001600*
001700* I-O FORMAT: TFSWTXNR  FROM FILE WALLET-TXN-FILE
001800*
001900    05 TFSWTXNR REDEFINES TFSWTXN-RECORD.
002000       06 TFSWTXN-ID           PIC 9(09).
002100*                              TRANSACTION SEQUENCE NUMBER
002200       06 TFSWTXN-OP           PIC X(07).
002300*                              CHARGE /DEPOSIT/BLOCK  /
002400*                              SPEND  /UNBLOCK/WITHDRW
002450*                              (WITHDRAW TRUNCATED TO 7 BYTES)
002500       06 TFSWTXN-DELAY        PIC X(01).
002600*                              SETTLEMENT DELAY '0'-'3',
002700*                              OR SPACE WHEN NOT APPLICABLE
002800       06 TFSWTXN-AMOUNT       PIC S9(15) COMP-3.
002900*                              TRANSACTION AMOUNT
003000       06 FILLER               PIC X(15).

000100* TFSWLNK.cpybk
000200* CALL INTERFACE - TRFWDRV TO TRFWENG (WALLET ENGINE)
000300* ==========================================================
000400* HISTORY OF MODIFICATION:
000500* TAG    DATE       DESCRIPTION
000600* ------ ---------- -----------------------------------------
000700* WENG01 11/09/1991 - WALLET/DEBT SUPERVISOR PHASE 1
000800*                   - INITIAL VERSION, REPLACES THE OLD
000900*                     VTF2-STYLE SINGLE RATE-CONVERSION
001000*                     LINKAGE WITH A GENERAL WALLET-OP
001100*                     REQUEST/REPLY AREA
001200* ----------------------------------------------------------*
001300* WENG07 06/02/1999 - Y2K REVIEW - NO DATE FIELDS CARRIED IN
001400*                     THIS LINKAGE AREA, NO CHANGES REQUIRED
001500* ----------------------------------------------------------*
001600 01 WK-C-TFSWLNK.
001700     05 TFSWLNK-INPUT.
001800        10 TFSWLNK-OPCODE       PIC X(07).
001900*                               CHARGE /DEPOSIT/BLOCK  /
002000*                               SPEND  /UNBLOCK/WITHDRW
002100        10 TFSWLNK-DELAY        PIC X(01).
002200*                               '0'..'3' = T+0..T+3, SPACE
002300*                               FOR CHARGE (ALWAYS T+0)
002400        10 TFSWLNK-DELAY-N REDEFINES TFSWLNK-DELAY PIC 9(01).
002500*                               NUMERIC VIEW OF THE DELAY BYTE,
002600*                               USED DIRECTLY AS A SUBSCRIPT
002700*                               (0-3) ONCE BUMPED BY 1.
002800        10 TFSWLNK-AMOUNT       PIC S9(15) COMP-3.
002900*                               AMOUNT OF MONEY FOR THE OP.
003000     05 TFSWLNK-OUTPUT.
003100        10 TFSWLNK-STATUS       PIC X(04).
003200*                               "OK  " OR "FAIL"
003300        10 TFSWLNK-BP-0         PIC S9(15) COMP-3.
003400        10 TFSWLNK-BP-1         PIC S9(15) COMP-3.
003500        10 TFSWLNK-BP-2         PIC S9(15) COMP-3.
003600        10 TFSWLNK-BP-3         PIC S9(15) COMP-3.
003700*                               BUYING POWER OF EACH BUCKET
003800*                               AFTER THE OP (BEFORE, IF FAIL)
003900     05 FILLER                  PIC X(08).
